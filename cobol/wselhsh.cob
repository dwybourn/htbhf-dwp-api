000100****************************************************
000200*                                                   *
000300*  Record Definition For HtBHF Household Master     *
000400*     Common layout for UC and Legacy stores        *
000500*     Uses Hsh-Adult-Nino as match key              *
000600****************************************************
000700*  File size 602 bytes (4 adults max, 10 children max).
000800*
000900* 05/01/26 vbc - Created for HtBHF eligibility match.
001000* 14/01/26 vbc - Adult/Child tables sized to DWP max of
001100*                4 adults, 10 children. Count fields
001200*                drive the actual scan/compare range.
001300* 02/02/26 vbc - Added Hsh-Adult-Addr-First-6 redefine for
001400*                the first-six-character address match rule.
001500*
001600 01  HOUSEHOLD-RECORD.
001700     03  HSH-Household-Id           pic x(20).
001800     03  HSH-File-Import-No         pic 9(09).
001900*                                     higher = more recent import
002000     03  HSH-Earnings-Exceeded      pic x(01).
002100         88  HSH-Earnings-Exceeded-Yes   value "Y".
002200         88  HSH-Earnings-Exceeded-No    value "N".
002300     03  HSH-Adult-Count            pic 9(02).
002400*                                     drives the table scan below
002500     03  HSH-Adult-Table            occurs 4 times.
002600         05  HSH-Adult-Nino             pic x(09).
002700         05  HSH-Adult-Address-Line-1   pic x(35).
002800         05  HSH-Adult-Addr-First-6 redefines
002900             HSH-Adult-Address-Line-1.
003000             07  HSH-Adult-Addr-6       pic x(06).
003100             07  filler                 pic x(29).
003200         05  HSH-Adult-Postcode         pic x(08).
003300         05  HSH-Adult-Email-Address    pic x(50).
003400         05  HSH-Adult-Mobile-Phone     pic x(15).
003500     03  HSH-Child-Count            pic 9(02).
003600*                                     drives the table scan below
003700     03  HSH-Child-Table            occurs 10 times.
003800         05  HSH-Child-Date-Of-Birth    pic 9(08).
003900     03  filler                     pic x(20).
004000*
