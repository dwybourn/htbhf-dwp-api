000100****************************************************
000200*                                                   *
000300*  Record Definition For HtBHF Person Request       *
000400*           (claimant declared identity)            *
000500*     One occurrence per eligibility check          *
000600****************************************************
000700*  File size 135 bytes.
000800*
000900* 05/01/26 vbc - Created for HtBHF eligibility match.
001000* 19/01/26 vbc - Widened Mobile-Phone-Number 13 -> 15.
001100* 02/02/26 vbc - Added Pregnant-Dep-Dob per DWP spec.
001200*
001300 01  PR-Person-Request-Record.
001400     03  PR-Nino                pic x(09).
001500*                                 Nat. Ins. No, self declared
001600     03  PR-Address-Line-1      pic x(35).
001700     03  PR-Postcode            pic x(08).
001800     03  PR-Email-Address       pic x(50).
001900     03  PR-Mobile-Phone-Number pic x(15).
002000     03  PR-Pregnant-Dep-Dob    pic 9(08).
002100*                                 ccyymmdd, zero = not supplied
002200     03  filler                 pic x(10).
002300*
