000100****************************************************************
000200*                                                               *
000300*            HtBHF Identity & Eligibility Matching              *
000400*                                                               *
000500*      Reads claimant requests, finds the authoritative         *
000600*      household on the UC store, then the Legacy store,        *
000700*      and writes one Identity/Eligibility response per         *
000800*                    request read.                              *
000900*                                                               *
001000****************************************************************
001100*
001200 identification          division.
001300*==================================
001400 PROGRAM-ID.         elgmtch.
001500*
001600*    Author.             V B Coen FBCS, FIDM, FIDPM, 05/01/26.
001700*                        For Applewood Computers.
001800*
001900*    Installation.       Department for Work & Pensions,
002000*                        HtBHF Scheme bureau.
002100*
002200*    Date-Written.       05/01/1986.
002300*
002400*    Date-Compiled.
002500*
002600*    Security.           Copyright (C) 1986-2026, Vincent B Coen.
002700*                        Distributed under the GNU General Public
002800*                        License - see the file COPYING.
002900*
003000*    Remarks.            Household lookup / fallback chain and the
003100*                        most-recent-import selection rule for the
003200*                        HtBHF eligibility check. For each
003300*                        request this scans the UC household store
003400*                        first, then the Legacy household store,
003500*                        and hands the authoritative household (if
003600*                        any) to ELGFACT for the identity and
003700*                        eligibility decision.
003800*
003900*    Version.            See Prog-Name in WS.
004000*
004100*    Called Modules.     ELGFACT.
004200*
004300*    Files used :
004400*                        Person-Request-File.  Input.
004500*                        Uc-Household-File.    Input.
004600*                        Legacy-Household-File. Input.
004700*                        Response-File.         Output.
004800*
004900*    Switches used :
005000*                        UPSI-0  ON = Display run summary at EOJ.
005100*
005200* Changes:
005300* 05/01/86 vbc - 1.00 Created.
005400* 14/01/86 vbc - 1.01 Added Legacy store fallback scan.
005500* 02/02/86 vbc - 1.02 Cutoff date for under-4 rule now computed
005600*                     once here and passed to Elgfact, rather
005700*                     than each call re-deriving today's date.
005800* 19/02/86 vbc - 1.03 Run summary now gated on UPSI-0 per SY audit
005900*                     request - was unconditional before.
006000* 11/03/92 vbc - 1.04 Y2K review - Today/Cutoff fields confirmed
006100*                     already CCYY based, no change required.
006200* 30/06/98 vbc - 1.05 Full Y2K sign-off - no 2-digit year fields
006300*                     remain anywhere in this program.
006400* 24/10/16 vbc - 1.06 All programs now using common copybook
006500*                     naming (wsel*) for HtBHF record layouts.
006600* 16/04/24 vbc       Copyright notice update supersedes old one.
006700* 20/09/25 vbc - 1.07 Version update and builds reset.
006800* 13/11/25 vbc       Capitalise vars, paragraphs etc.
006900*
007000*************************************************************
007100* Copyright Notice.
007200* ****************
007300*
007400* This notice supersedes all prior copyright notices and was
007500* updated 2024-04-16.
007600*
007700* This program is part of the Applewood Computers Accounting
007800* System and is Copyright (c) Vincent B Coen. 1986-2026 and
007900* later.
008000*
008100* This program is free software; you can redistribute it and/or
008200* modify it under the terms of the GNU General Public License
008300* as published by the Free Software Foundation; version 3 and
008400* later as revised for personal usage only and that includes
008500* use within a business but without repackaging or for Resale
008600* in any way.
008700*
008800* This program is distributed in the hope that it will be
008900* useful, but WITHOUT ANY WARRANTY; without even the implied
009000* warranty of MERCHANTABILITY or FITNESS FOR A PARTICULAR
009100* PURPOSE. See the GNU General Public License for more details.
009200*
009300* You should have received a copy of the GNU General Public
009400* License along with this program; see the file COPYING. If
009500* not, write to the Free Software Foundation, 59 Temple Place,
009600* Suite 330, Boston, MA 02111-1307 USA.
009700*
009800*************************************************************
009900*
010000 environment             division.
010100*==================================
010200 configuration           section.
010300 special-names.
010400     upsi-0 on status is Run-Summary-Wanted
010500            off status is Run-Summary-Not-Wanted.
010600*
010700 input-output            section.
010800 file-control.
010900     select  Person-Request-File
011000                           assign       PERSONIN
011100                           organization line sequential
011200                           status       WS-Person-Status.
011300*
011400     select  Uc-Household-File
011500                           assign       UCHOUSE
011600                           organization line sequential
011700                           status       WS-Uc-Status.
011800*
011900     select  Legacy-Household-File
012000                           assign       LEGHOUSE
012100                           organization line sequential
012200                           status       WS-Legacy-Status.
012300*
012400     select  Response-File
012500                           assign       RESPOUT
012600                           organization line sequential
012700                           status       WS-Response-Status.
012800*
012900 data                    division.
013000*==================================
013100 file section.
013200*
013300 fd  Person-Request-File.
013400 copy "wselper.cob".
013500*
013600 fd  Uc-Household-File.
013700 copy "wselhsh.cob" replacing Household-Record
013800                           by Uc-Household-Record.
013900*
014000 fd  Legacy-Household-File.
014100 copy "wselhsh.cob" replacing Household-Record
014200                           by Legacy-Household-Record.
014300*
014400 fd  Response-File.
014500 copy "wselrsp.cob".
014600*
014700 working-storage         section.
014800*-----------------------------
014900 77  Prog-Name               pic x(17) value "elgmtch (1.07)".
015000*
015100 01  WS-File-Status-Data.
015200     03  WS-Person-Status     pic xx     value "00".
015300     03  WS-Uc-Status         pic xx     value "00".
015400     03  WS-Legacy-Status     pic xx     value "00".
015500     03  WS-Response-Status   pic xx     value "00".
015600     03  filler               pic x(04).
015700 01  WS-File-Status-Display redefines
015800     WS-File-Status-Data     pic x(08).
015900*                              shown to operator at EOJ
016000*
016100 01  WS-Switches.
016200     03  WS-Eof-Person         pic x      value "N".
016300         88  Eof-Person                   value "Y".
016400     03  WS-Eof-Household       pic x      value "N".
016500         88  Eof-Household                value "Y".
016600     03  WS-Household-Found     pic x      value "N".
016700         88  Household-Found                value "Y".
016800     03  WS-Scan-Match           pic x      value "N".
016900         88  Scan-Matched                   value "Y".
017000     03  filler                 pic x(04).
017100*
017200 01  WS-Counters.
017300     03  WS-Request-Count        pic 9(07) comp.
017400     03  WS-Scan-Ix              pic 9(02) comp.
017500     03  WS-Best-Import-No       pic 9(09) comp.
017600     03  filler                  pic x(04).
017700*
017800 01  WS-Display-Line.
017900     03  WS-Recs-Rep              pic zz,zzz,zz9.
018000     03  filler                   pic x(04).
018100*
018200*  Today's date and the 4-years-ago cutoff used by the Under-4
018300*  children rule. Both carried as a CCYY/MM/DD group so the
018400*  cutoff is derived by simply reducing the CCYY component.
018500*
018600 01  WS-Today-Date-Group        value zeros.
018700     03  WS-Today-Ccyy            pic 9(04).
018800     03  WS-Today-Mm              pic 99.
018900     03  WS-Today-Dd              pic 99.
019000 01  WS-Today-Date9 redefines WS-Today-Date-Group
019100                               pic 9(08).
019200*
019300 01  WS-Cutoff-Date-Group       value zeros.
019400     03  WS-Cutoff-Ccyy           pic 9(04).
019500     03  WS-Cutoff-Mm             pic 99.
019600     03  WS-Cutoff-Dd             pic 99.
019700 01  WS-Cutoff-Date9 redefines WS-Cutoff-Date-Group
019800                               pic 9(08).
019900*
020000 copy "wselhsh.cob" replacing Household-Record
020100                           by WS-Best-Uc-Household-Fields.
020200*
020300 copy "wselhsh.cob" replacing Household-Record
020400                           by WS-Best-Legacy-Household-Fields.
020500*
020600 copy "wselhsh.cob" replacing Household-Record
020700                           by WS-Matched-Household-Fields.
020800*
020900 procedure division.
021000*==================
021100*
021200 aa000-Main.
021300     perform  aa010-Initialise       thru aa010-Exit.
021400     perform  aa020-Process-Request  thru aa020-Exit
021500              until Eof-Person.
021600     perform  aa090-Terminate        thru aa090-Exit.
021700     goback.
021800*
021900 aa010-Initialise.
022000     open     input  Person-Request-File.
022100     open     output Response-File.
022200     move     zero  to WS-Request-Count.
022300     accept   WS-Today-Date9 from date YYYYMMDD.
022400     move     WS-Today-Date-Group to WS-Cutoff-Date-Group.
022500     subtract 4    from WS-Cutoff-Ccyy.
022600     perform  aa015-Read-Person-Request thru aa015-Exit.
022700 aa010-Exit.  exit.
022800*
022900 aa015-Read-Person-Request.
023000     read     Person-Request-File
023100              at end move "Y" to WS-Eof-Person
023200     end-read.
023300 aa015-Exit.  exit.
023400*
023500 aa020-Process-Request.
023600     move     "N" to WS-Household-Found.
023700     perform  bb010-Scan-Uc-Household     thru bb010-Exit.
023800     if       not Household-Found
023900              perform bb020-Scan-Legacy-Household
024000                 thru bb020-Exit
024100     end-if.
024200     if       Household-Found
024300              call "ELGFACT" using
024400                   PR-Person-Request-Record
024500                   WS-Matched-Household-Fields
024600                   WS-Cutoff-Date9
024700                   IDENTITY-ELIGIBILITY-RESPONSE
024800     else
024900              perform bb030-Build-Nomatch-Response
025000                 thru bb030-Exit
025100     end-if.
025200     write    IDENTITY-ELIGIBILITY-RESPONSE.
025300     add      1 to WS-Request-Count.
025400     perform  aa015-Read-Person-Request thru aa015-Exit.
025500 aa020-Exit.  exit.
025600*
025700 bb010-Scan-Uc-Household.
025800     move     zero to WS-Best-Import-No.
025900     move     "N"  to WS-Eof-Household.
026000     open     input Uc-Household-File.
026100     perform  bb011-Read-Uc-Household-Rec thru bb011-Exit
026200              until Eof-Household.
026300     close    Uc-Household-File.
026400     if       WS-Best-Import-No > zero
026500              move WS-Best-Uc-Household-Fields
026600                to WS-Matched-Household-Fields
026700              move "Y" to WS-Household-Found
026800     end-if.
026900 bb010-Exit.  exit.
027000*
027100 bb011-Read-Uc-Household-Rec.
027200     read     Uc-Household-File
027300              at end move "Y" to WS-Eof-Household
027400     end-read.
027500     if       not Eof-Household
027600              perform bb015-Check-Uc-Adult-Match
027700                 thru bb015-Exit
027800     end-if.
027900 bb011-Exit.  exit.
028000*
028100 bb015-Check-Uc-Adult-Match.
028200     move     "N" to WS-Scan-Match.
028300     move     1   to WS-Scan-Ix.
028400     perform  bb016-Scan-Uc-Adult-Table thru bb016-Exit
028500              until WS-Scan-Ix > HSH-Adult-Count
028600                                 of Uc-Household-Record
028700                 or Scan-Matched.
028800     if       Scan-Matched
028900        and   HSH-File-Import-No of Uc-Household-Record
029000                 > WS-Best-Import-No
029100              move Uc-Household-Record
029200                to WS-Best-Uc-Household-Fields
029300              move HSH-File-Import-No of Uc-Household-Record
029400                to WS-Best-Import-No
029500     end-if.
029600 bb015-Exit.  exit.
029700*
029800 bb016-Scan-Uc-Adult-Table.
029900     if       HSH-Adult-Nino (WS-Scan-Ix)
030000                 of Uc-Household-Record = PR-Nino
030100              move "Y" to WS-Scan-Match
030200     else
030300              add  1 to WS-Scan-Ix
030400     end-if.
030500 bb016-Exit.  exit.
030600*
030700 bb020-Scan-Legacy-Household.
030800     move     zero to WS-Best-Import-No.
030900     move     "N"  to WS-Eof-Household.
031000     open     input Legacy-Household-File.
031100     perform  bb021-Read-Legacy-Household-Rec
031200        thru  bb021-Exit
031300              until Eof-Household.
031400     close    Legacy-Household-File.
031500     if       WS-Best-Import-No > zero
031600              move WS-Best-Legacy-Household-Fields
031700                to WS-Matched-Household-Fields
031800              move "Y" to WS-Household-Found
031900     end-if.
032000 bb020-Exit.  exit.
032100*
032200 bb021-Read-Legacy-Household-Rec.
032300     read     Legacy-Household-File
032400              at end move "Y" to WS-Eof-Household
032500     end-read.
032600     if       not Eof-Household
032700              perform bb025-Check-Legacy-Adult-Match
032800                 thru bb025-Exit
032900     end-if.
033000 bb021-Exit.  exit.
033100*
033200 bb025-Check-Legacy-Adult-Match.
033300     move     "N" to WS-Scan-Match.
033400     move     1   to WS-Scan-Ix.
033500     perform  bb026-Scan-Legacy-Adult-Table
033600        thru  bb026-Exit
033700              until WS-Scan-Ix > HSH-Adult-Count
033800                                 of Legacy-Household-Record
033900                 or Scan-Matched.
034000     if       Scan-Matched
034100        and   HSH-File-Import-No of Legacy-Household-Record
034200                 > WS-Best-Import-No
034300              move Legacy-Household-Record
034400                to WS-Best-Legacy-Household-Fields
034500              move HSH-File-Import-No of Legacy-Household-Record
034600                to WS-Best-Import-No
034700     end-if.
034800 bb025-Exit.  exit.
034900*
035000 bb026-Scan-Legacy-Adult-Table.
035100     if       HSH-Adult-Nino (WS-Scan-Ix)
035200                 of Legacy-Household-Record = PR-Nino
035300              move "Y" to WS-Scan-Match
035400     else
035500              add  1 to WS-Scan-Ix
035600     end-if.
035700 bb026-Exit.  exit.
035800*
035900*  No store matched - the external DWP check is out of scope,
036000*  so this is a terminal NOMATCH built from the Unit 3 default
036100*  state, rather than a call to Elgfact (which needs a match).
036200*
036300 bb030-Build-Nomatch-Response.
036400     move     spaces to IER-Household-Id.
036500     move     "NOT_MATCHED"   to IER-Identity-Status.
036600     move     "NOT_SET"       to IER-Eligibility-Status.
036700     move     "NOT_SET"       to IER-Address-Line-1-Match.
036800     move     "NOT_SET"       to IER-Postcode-Match.
036900     move     "NOT_SET"       to IER-Email-Address-Match.
037000     move     "NOT_SET"       to IER-Mobile-Phone-Match.
037100     move     "NOT_SET"       to IER-Qualifying-Benefits.
037200     move     "NOT_SET"       to IER-Preg-Child-Dob-Match.
037300     move     "N_A"           to IER-Death-Verify-Flag.
037400     move     zero            to IER-Children-Under-4-Cnt.
037500 bb030-Exit.  exit.
037600*
037700 aa090-Terminate.
037800     close    Person-Request-File
037900              Response-File.
038000     if       Run-Summary-Wanted
038100              move WS-Request-Count to WS-Recs-Rep
038200              display "ELGMTCH Requests processed "
038300                       WS-Recs-Rep
038400              display "ELGMTCH final file status "
038500                       WS-File-Status-Display
038600     end-if.
038700 aa090-Exit.  exit.
038800*
