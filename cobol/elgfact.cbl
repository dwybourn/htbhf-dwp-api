000100****************************************************************
000200*                                                               *
000300*          HtBHF Identity & Eligibility Decision Module          *
000400*                                                               *
000500*      Called once per request that has a matched household.    *
000600*      Builds the full Identity/Eligibility response from the   *
000700*      claimant's declared details and the matched household.   *
000800*                                                               *
000900****************************************************************
001000*
001100 identification          division.
001200*==================================
001300 PROGRAM-ID.         elgfact.
001400*
001500*    Author.             V B Coen FBCS, FIDM, FIDPM, 05/01/26.
001600*                        For Applewood Computers.
001700*
001800*    Installation.       Department for Work & Pensions,
001900*                        HtBHF Scheme bureau.
002000*
002100*    Date-Written.       05/01/1986.
002200*
002300*    Date-Compiled.
002400*
002500*    Security.           Copyright (C) 1986-2026, Vincent B Coen.
002600*                        Distributed under the GNU General Public
002700*                        License - see the file COPYING.
002800*
002900*    Remarks.            Identity and eligibility decision rules.
003000*                        Called by ELGMTCH with the claimant's
003100*                        Person-Request, the matched household
003200*                        (UC or Legacy, whichever won the import
003300*                        number contest) and today's cutoff date
003400*                        for the under-4 children rule.  Returns
003500*                        one completed Identity-Eligibility-
003600*                        Response.
003700*
003800*    Version.            See Prog-Name in WS.
003900*
004000*    Calling Programs.   ELGMTCH.
004100*
004200* Changes:
004300* 05/01/86 vbc - 1.00 Created.
004400* 21/01/86 vbc - 1.01 Address-Line-1 match narrowed to the first
004500*                     six characters per DWP rule, case sensitive.
004600* 02/02/86 vbc - 1.02 Added pregnant dependant DOB and under-4
004700*                     children list to the response.
004800* 19/02/86 vbc - 1.03 Postcode comparison now strips spaces from
004900*                     both sides before comparing - was failing
005000*                     on trailing blanks in the claimant postcode.
005100* 11/03/92 vbc - 1.04 Y2K review - cutoff date passed in already
005200*                     CCYY based, no change required here.
005300* 30/06/98 vbc - 1.05 Full Y2K sign-off - no 2-digit year fields
005400*                     remain anywhere in this program.
005500* 24/10/16 vbc - 1.06 All programs now using common copybook
005600*                     naming (wsel*) for HtBHF record layouts.
005700* 16/04/24 vbc       Copyright notice update supersedes old one.
005800* 20/09/25 vbc - 1.07 Version update and builds reset.
005900* 13/11/25 vbc       Capitalise vars, paragraphs etc.
006000*
006100*************************************************************
006200* Copyright Notice.
006300* ****************
006400*
006500* This notice supersedes all prior copyright notices and was
006600* updated 2024-04-16.
006700*
006800* This program is part of the Applewood Computers Accounting
006900* System and is Copyright (c) Vincent B Coen. 1986-2026 and
007000* later.
007100*
007200* This program is free software; you can redistribute it and/or
007300* modify it under the terms of the GNU General Public License
007400* as published by the Free Software Foundation; version 3 and
007500* later as revised for personal usage only and that includes
007600* use within a business but without repackaging or for Resale
007700* in any way.
007800*
007900* This program is distributed in the hope that it will be
008000* useful, but WITHOUT ANY WARRANTY; without even the implied
008100* warranty of MERCHANTABILITY or FITNESS FOR A PARTICULAR
008200* PURPOSE. See the GNU General Public License for more details.
008300*
008400* You should have received a copy of the GNU General Public
008500* License along with this program; see the file COPYING. If
008600* not, write to the Free Software Foundation, 59 Temple Place,
008700* Suite 330, Boston, MA 02111-1307 USA.
008800*
008900*************************************************************
009000*
009100 environment             division.
009200*==================================
009300 configuration           section.
009400 special-names.
009500     upsi-0 on status is Unit-Testing-On
009600            off status is Unit-Testing-Off.
009700*
009800 data                    division.
009900*==================================
010000 working-storage         section.
010100*-----------------------------
010200 77  Prog-Name               pic x(17) value "elgfact (1.07)".
010300*
010400 01  WS-Switches.
010500     03  WS-Any-Adult-Match     pic x      value "N".
010600         88  Any-Adult-Match                value "Y".
010700     03  filler                 pic x(04).
010800*
010900 01  WS-Counters.
011000     03  WS-Adult-Ix              pic 9(02) comp.
011100     03  WS-Child-Ix              pic 9(02) comp.
011200     03  WS-Under4-Ix             pic 9(02) comp.
011300     03  WS-Matched-Adult-Ix      pic 9(02) comp.
011400     03  filler                   pic x(04).
011500*
011600*  Postcode comparison work area - each postcode is copied in
011700*  one character at a time, spaces dropped, so both sides are
011800*  compared with all whitespace removed, not just trimmed.
011900*
012000 01  WS-Postcode-Work.
012100     03  WS-Pcode-Source          pic x(08).
012200     03  WS-Pcode-Target          pic x(08).
012300     03  WS-Pcode-Claimant        pic x(08).
012400     03  WS-Pcode-Household       pic x(08).
012500     03  WS-Pcode-In-Ix            pic 9(02) comp.
012600     03  WS-Pcode-Out-Ix           pic 9(02) comp.
012700     03  filler                    pic x(04).
012800*
012900*  Claimant's declared address, narrowed to its first six
013000*  characters for the address-line-1 match rule.
013100*
013200 01  WS-Claimant-Address.
013300     03  WS-Claimant-Addr-Line-1  pic x(35).
013400     03  WS-Claimant-Addr-First-6 redefines
013500         WS-Claimant-Addr-Line-1.
013600         05  WS-Claimant-Addr-6       pic x(06).
013700         05  filler                   pic x(29).
013800*
013900*  Household adult fields for the adult that matched the
014000*  claimant's Nino, lifted out of the table at the matched
014100*  subscript so the rest of this program need not re-subscript.
014200*
014300 01  WS-Matched-Adult.
014400     03  WS-Matched-Adult-Nino       pic x(09).
014500     03  WS-Matched-Adult-Addr-1     pic x(35).
014600     03  WS-Matched-Adult-Addr-First-6 redefines
014700         WS-Matched-Adult-Addr-1.
014800         05  WS-Matched-Adult-Addr-6     pic x(06).
014900         05  filler                      pic x(29).
015000     03  WS-Matched-Adult-Postcode   pic x(08).
015100     03  WS-Matched-Adult-Email      pic x(50).
015200     03  WS-Matched-Adult-Mobile     pic x(15).
015300*
015400 linkage                 section.
015500*-----------------------------
015600 copy "wselper.cob" replacing PR-Person-Request-Record
015700                           by LK-Pr-Fields.
015800*
015900 copy "wselhsh.cob" replacing Household-Record
016000                           by LK-Household-Record.
016100*
016200 01  LK-Cutoff-Date9         pic 9(08).
016300 01  LK-Cutoff-Date-Group redefines LK-Cutoff-Date9.
016400     03  LK-Cutoff-Ccyy           pic 9(04).
016500     03  LK-Cutoff-Mm             pic 99.
016600     03  LK-Cutoff-Dd             pic 99.
016700*                              Ccyy/Mm/Dd view of the cutoff date
016800*
016900 copy "wselrsp.cob" replacing IDENTITY-ELIGIBILITY-RESPONSE
017000                           by LK-Response-Record.
017100*
017200 procedure division using LK-Pr-Fields
017300                          LK-Household-Record
017400                          LK-Cutoff-Date9
017500                          LK-Response-Record.
017600*===================================================
017700*
017800 aa000-Main.
017900     perform  aa010-Initialise-Response thru aa010-Exit.
018000     perform  aa020-Find-Matching-Adult thru aa020-Exit.
018100     perform  aa030-Determine-Eligibility thru aa030-Exit.
018200     if       IER-Identity-Status of LK-Response-Record
018300                 = "MATCHED"
018400        and   IER-Eligibility-Status of LK-Response-Record
018500                 = "CONFIRMED"
018600              perform bb010-Match-Address-Line-1 thru bb010-Exit
018700              perform bb020-Match-Postcode        thru bb020-Exit
018800              perform bb030-Match-Email           thru bb030-Exit
018900              perform bb040-Match-Mobile          thru bb040-Exit
019000              move "UNIVERSAL_CREDIT" to
019100                   IER-Qualifying-Benefits of LK-Response-Record
019200              perform bb050-Build-Children-Under-4 thru bb050-Exit
019300              perform bb060-Check-Pregnant-Dep-Dob thru bb060-Exit
019400     end-if.
019500     if       Unit-Testing-On
019600              display "ELGFACT "
019700                   IER-Household-Id     of LK-Response-Record
019800                   " " IER-Identity-Status
019900                           of LK-Response-Record
020000                   " " IER-Eligibility-Status
020100                           of LK-Response-Record
020200     end-if.
020300     exit program.
020400*
020500 aa010-Initialise-Response.
020600     move     HSH-Household-Id of LK-Household-Record
020700           to IER-Household-Id of LK-Response-Record.
020800     move     "NOT_MATCHED"    to
020900              IER-Identity-Status of LK-Response-Record.
021000     move     "NOT_SET"        to
021100              IER-Eligibility-Status of LK-Response-Record.
021200     move     "NOT_SET"        to
021300              IER-Address-Line-1-Match of LK-Response-Record.
021400     move     "NOT_SET"        to
021500              IER-Postcode-Match of LK-Response-Record.
021600     move     "NOT_SET"        to
021700              IER-Email-Address-Match of LK-Response-Record.
021800     move     "NOT_SET"        to
021900              IER-Mobile-Phone-Match of LK-Response-Record.
022000     move     "NOT_SET"        to
022100              IER-Qualifying-Benefits of LK-Response-Record.
022200     move     "NOT_SET"        to
022300              IER-Preg-Child-Dob-Match of LK-Response-Record.
022400     move     "N_A"            to
022500              IER-Death-Verify-Flag of LK-Response-Record.
022600     move     zero             to
022700              IER-Children-Under-4-Cnt of LK-Response-Record.
022800 aa010-Exit.  exit.
022900*
023000*  Identity is MATCHED when any adult on the household carries
023100*  the claimant's Nino - surname, dob etc play no part in this.
023200*
023300 aa020-Find-Matching-Adult.
023400     move     "N" to WS-Any-Adult-Match.
023500     move     1   to WS-Adult-Ix.
023600     perform  aa021-Scan-Adult-Table thru aa021-Exit
023700              until WS-Adult-Ix > HSH-Adult-Count
023800                                  of LK-Household-Record
023900                 or Any-Adult-Match.
024000     if       Any-Adult-Match
024100              move "MATCHED" to
024200                   IER-Identity-Status of LK-Response-Record
024300              move HSH-Adult-Nino (WS-Matched-Adult-Ix)
024400                      of LK-Household-Record
024500                to WS-Matched-Adult-Nino
024600              move HSH-Adult-Address-Line-1 (WS-Matched-Adult-Ix)
024700                      of LK-Household-Record
024800                to WS-Matched-Adult-Addr-1
024900              move HSH-Adult-Postcode (WS-Matched-Adult-Ix)
025000                      of LK-Household-Record
025100                to WS-Matched-Adult-Postcode
025200              move HSH-Adult-Email-Address (WS-Matched-Adult-Ix)
025300                      of LK-Household-Record
025400                to WS-Matched-Adult-Email
025500              move HSH-Adult-Mobile-Phone (WS-Matched-Adult-Ix)
025600                      of LK-Household-Record
025700                to WS-Matched-Adult-Mobile
025800     end-if.
025900 aa020-Exit.  exit.
026000*
026100 aa021-Scan-Adult-Table.
026200     if       HSH-Adult-Nino (WS-Adult-Ix) of LK-Household-Record
026300                 = PR-Nino of LK-Pr-Fields
026400              move "Y" to WS-Any-Adult-Match
026500              move WS-Adult-Ix to WS-Matched-Adult-Ix
026600     else
026700              add  1 to WS-Adult-Ix
026800     end-if.
026900 aa021-Exit.  exit.
027000*
027100*  Eligibility stays NOT_SET unless identity matched.  A matched
027200*  household with earnings over the threshold is NOT_CONFIRMED;
027300*  otherwise it is CONFIRMED.
027400*
027500 aa030-Determine-Eligibility.
027600     if       IER-Identity-Status of LK-Response-Record
027700                 = "MATCHED"
027800              if     HSH-Earnings-Exceeded-Yes
027900                        of LK-Household-Record
028000                     move "NOT_CONFIRMED" to
028100                          IER-Eligibility-Status
028200                             of LK-Response-Record
028300              else
028400                     move "CONFIRMED" to
028500                          IER-Eligibility-Status
028600                             of LK-Response-Record
028700              end-if
028800     end-if.
028900 aa030-Exit.  exit.
029000*
029100*  First six characters of the address, case sensitive, exactly
029200*  as declared by the claimant and as held on the household.
029300*
029400 bb010-Match-Address-Line-1.
029500     move     PR-Address-Line-1 of LK-Pr-Fields
029600           to WS-Claimant-Addr-Line-1.
029700     if       WS-Claimant-Addr-6 = WS-Matched-Adult-Addr-6
029800              move "MATCHED" to
029900                   IER-Address-Line-1-Match of LK-Response-Record
030000     else
030100              move "NOT_MATCHED" to
030200                   IER-Address-Line-1-Match of LK-Response-Record
030300     end-if.
030400 bb010-Exit.  exit.
030500*
030600*  Postcode compare ignores all whitespace either side, not just
030700*  leading/trailing - each value is despaced one character at a
030800*  time before the equality test.
030900*
031000 bb020-Match-Postcode.
031100     move     PR-Postcode of LK-Pr-Fields to WS-Pcode-Source.
031200     move     spaces to WS-Pcode-Target.
031300     move     zero   to WS-Pcode-Out-Ix.
031400     perform  bb021-Compress-One-Char
031500        varying WS-Pcode-In-Ix from 1 by 1
031600          until WS-Pcode-In-Ix > 8.
031700     move     WS-Pcode-Target to WS-Pcode-Claimant.
031800*
031900     move     WS-Matched-Adult-Postcode to WS-Pcode-Source.
032000     move     spaces to WS-Pcode-Target.
032100     move     zero   to WS-Pcode-Out-Ix.
032200     perform  bb021-Compress-One-Char
032300        varying WS-Pcode-In-Ix from 1 by 1
032400          until WS-Pcode-In-Ix > 8.
032500     move     WS-Pcode-Target to WS-Pcode-Household.
032600*
032700     if       WS-Pcode-Claimant = WS-Pcode-Household
032800              move "MATCHED" to
032900                   IER-Postcode-Match of LK-Response-Record
033000     else
033100              move "NOT_MATCHED" to
033200                   IER-Postcode-Match of LK-Response-Record
033300     end-if.
033400 bb020-Exit.  exit.
033500*
033600 bb021-Compress-One-Char.
033700     if       WS-Pcode-Source (WS-Pcode-In-Ix:1) not = space
033800              add  1 to WS-Pcode-Out-Ix
033900              move WS-Pcode-Source (WS-Pcode-In-Ix:1)
034000                to WS-Pcode-Target (WS-Pcode-Out-Ix:1)
034100     end-if.
034200 bb021-Exit.  exit.
034300*
034400*  Email/mobile share the same "determine verification outcome"
034500*  rule - NOT_SUPPLIED when the claimant left it blank, else an
034600*  exact case sensitive compare against the household's value.
034700*
034800 bb030-Match-Email.
034900     if       PR-Email-Address of LK-Pr-Fields = spaces
035000              move "NOT_SUPPLIED" to
035100                   IER-Email-Address-Match of LK-Response-Record
035200     else
035300              if     PR-Email-Address of LK-Pr-Fields
035400                        = WS-Matched-Adult-Email
035500                     move "MATCHED" to
035600                          IER-Email-Address-Match
035700                             of LK-Response-Record
035800              else
035900                     move "NOT_MATCHED" to
036000                          IER-Email-Address-Match
036100                             of LK-Response-Record
036200              end-if
036300     end-if.
036400 bb030-Exit.  exit.
036500*
036600 bb040-Match-Mobile.
036700     if       PR-Mobile-Phone-Number of LK-Pr-Fields = spaces
036800              move "NOT_SUPPLIED" to
036900                   IER-Mobile-Phone-Match of LK-Response-Record
037000     else
037100              if     PR-Mobile-Phone-Number of LK-Pr-Fields
037200                        = WS-Matched-Adult-Mobile
037300                     move "MATCHED" to
037400                          IER-Mobile-Phone-Match
037500                             of LK-Response-Record
037600              else
037700                     move "NOT_MATCHED" to
037800                          IER-Mobile-Phone-Match
037900                             of LK-Response-Record
038000              end-if
038100     end-if.
038200 bb040-Exit.  exit.
038300*
038400*  Every child whose date of birth falls strictly after the
038500*  cutoff (today's date less 4 years) is listed as under 4.
038600*
038700 bb050-Build-Children-Under-4.
038800     move     1 to WS-Child-Ix.
038900     perform  bb051-Test-One-Child thru bb051-Exit
039000              until WS-Child-Ix > HSH-Child-Count
039100                                  of LK-Household-Record.
039200 bb050-Exit.  exit.
039300*
039400 bb051-Test-One-Child.
039500     if       HSH-Child-Date-Of-Birth (WS-Child-Ix)
039600                 of LK-Household-Record > LK-Cutoff-Date9
039700              add  1 to IER-Children-Under-4-Cnt
039800                           of LK-Response-Record
039900              move IER-Children-Under-4-Cnt of LK-Response-Record
040000                to WS-Under4-Ix
040100              move HSH-Child-Date-Of-Birth (WS-Child-Ix)
040200                      of LK-Household-Record
040300                to IER-Child-Dob-Under-4 (WS-Under4-Ix)
040400                      of LK-Response-Record
040500     end-if.
040600     add      1 to WS-Child-Ix.
040700 bb051-Exit.  exit.
040800*
040900*  Pregnant dependant DOB - the response field starts NOT_SET
041000*  and is only ever touched to record that none was supplied.
041100*
041200 bb060-Check-Pregnant-Dep-Dob.
041300     if       PR-Pregnant-Dep-Dob of LK-Pr-Fields = zero
041400              move "NOT_SUPPLIED" to
041500                   IER-Preg-Child-Dob-Match of LK-Response-Record
041600     end-if.
041700 bb060-Exit.  exit.
041800*
