000100****************************************************
000200*                                                   *
000300*  Record Definition For HtBHF Identity And         *
000400*    Eligibility Response                           *
000500*     Written one per Person-Request read           *
000600****************************************************
000700*  File size 231 bytes.
000800*
000900* 05/01/26 vbc - Created for HtBHF eligibility match.
001000* 02/02/26 vbc - Children-Under-4 table widened to 10
001100*                to match max children on a household.
001200*
001300 01  IDENTITY-ELIGIBILITY-RESPONSE.
001400     03  IER-Household-Id           pic x(20).
001500     03  IER-Identity-Status        pic x(12).
001600*                                     MATCHED / NOT_MATCHED
001700     03  IER-Eligibility-Status     pic x(12).
001800*                                     Not_Set/Not_Confd/Confirmed
001900     03  IER-Address-Line-1-Match   pic x(12).
002000     03  IER-Postcode-Match         pic x(12).
002100     03  IER-Email-Address-Match    pic x(12).
002200     03  IER-Mobile-Phone-Match     pic x(12).
002300     03  IER-Qualifying-Benefits    pic x(20).
002400     03  IER-Preg-Child-Dob-Match   pic x(12).
002500     03  IER-Death-Verify-Flag      pic x(05).
002600*                                     Always N_A in this program
002700     03  IER-Children-Under-4-Cnt   pic 9(02).
002800     03  IER-Child-Dob-Under-4-Tab  occurs 10 times.
002900         05  IER-Child-Dob-Under-4      pic 9(08).
003000     03  filler                     pic x(20).
003100*
